000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VCSVD01.
000300 AUTHOR.       F.A.ROLIM DE MOURA.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - DEPARTAMENTO DE VENDAS.
000800*-----------------------------------------------------------------
000900* SISTEMA.....: VCSVD - CONTROLE DE VENDAS
001000* ANALISTA....: F.A.ROLIM DE MOURA
001100* LINGUAGEM...: COBOL
001200* PROGRAMADOR.: F.A.ROLIM DE MOURA
001300* DATA........: 14/03/1988
001400* OBJETIVO....: MANTER O ARQUIVO DE VENDAS (VENDAS E VENDAITM),
001500*               PROCESSANDO AS TRANSACOES DE INCLUSAO, ALTERACAO
001600*               E EXCLUSAO LIDAS DO ARQUIVO VDMCSV, BAIXANDO E
001700*               REPONDO O ESTOQUE DE PRODUTOS CONFORME O CASO.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* 14/03/1988 FARM  CH-0112  VERSAO INICIAL DO MOTOR DE VENDAS.
002200* 02/09/1989 FARM  CH-0140  INCLUIDA CONFERENCIA DE ESTOQUE
002300*                           INSUFICIENTE ANTES DA BAIXA.
002400* 19/01/1991 JLC   CH-0177  ROTINA DE GERACAO DE CODIGO DA VENDA
002500*                           PASSOU A LER O ARQUIVO VENDAS ATE O
002600*                           FIM EM VEZ DE USAR CONTADOR FIXO.
002700* 30/07/1992 FARM  CH-0203  ALTERACAO DE VENDA PASSOU A REPOR O
002800*                           ESTOQUE DOS ITENS ANTIGOS ANTES DE
002900*                           GRAVAR OS ITENS NOVOS.
003000* 11/05/1994 MVR   CH-0241  EXCLUSAO DE VENDA GANHOU OPCAO DE
003100*                           RESTAURAR OU NAO O ESTOQUE BAIXADO.
003200* 23/02/1996 JLC   CH-0288  REVISAO GERAL DOS FILE STATUS E DAS
003300*                           MENSAGENS DE ERRO DE TRANSACAO.
003400* 14/10/1998 RPS   CH-0325  AJUSTE MILENIO - CAMPOS DE DATA DOS
003500*                           ARQUIVOS DE CLIENTES E PRODUTOS
003600*                           CONFERIDOS PARA 4 POSICOES DE ANO.
003700* 06/04/1999 RPS   CH-0329  TESTES DE VIRADA DE SECULO NA ROTINA
003800*                           DE GERACAO DE CODIGO DA VENDA - OK.
003900* 17/11/2001 MVR   CH-0362  INCLUIDO REGISTRO DE DIAGNOSTICO NO
004000*                           CONSOLE SE A TRANSACAO FOR REJEITADA.
004100* 05/08/2003 JLC   CH-0391  PEQUENO AJUSTE NA ORDEM DE ABERTURA
004200*                           DOS ARQUIVOS DE CLIENTE E VENDEDOR.
004300* 09/03/2007 JLC   CH-0427  GRAVA-ERRO PASSOU A MOSTRAR TAMBEM A
004400*                           CHAVE REJEITADA (CLIENTE, VENDEDOR
004500*                           OU PRODUTO), NAO SO O CODIGO DA
004600*                           VENDA EM PROCESSAMENTO.
004700* 22/06/2008 MVR   CH-0442  FINALIZA PASSOU A GRAVAR RETURN-CODE
004800*                           8 SE ALGUMA TRANSACAO FOI REJEITADA
004900*                           (WS-JOB-ABORTOU), PARA O VCSVD00
005000*                           REALMENTE PULAR A LISTAGEM - O TESTE
005100*                           DO RETURN-CODE EM VCSVD00 (CH-0281)
005200*                           NUNCA TINHA FUNCIONADO, POIS ESTE
005300*                           PROGRAMA NUNCA GRAVAVA O CODIGO.
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     COPY CLIENTE.SEL.
006100     COPY PRODUTO.SEL.
006200     COPY VENDEDOR.SEL.
006300     COPY VENDA.SEL.
006400     COPY VENDAITM.SEL.
006500     SELECT VDMCSV ASSIGN TO DISK
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-STAT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000     COPY CLIENTE.FD.
007100     COPY PRODUTO.FD.
007200     COPY VENDEDOR.FD.
007300     COPY VENDA.FD.
007400     COPY VENDAITM.FD.
007500 FD  VDMCSV
007600     LABEL RECORD IS OMITTED.
007700 01  REG-VDMCSV.
007800*    REGISTRO-CABECALHO DA TRANSACAO (TIPO 1) - UMA VENDA
007900     05  VDM-TIPO-REG          PIC X(01).
008000     05  VDM-DADOS             PIC X(43).
008100 01  VDM-CABECALHO REDEFINES REG-VDMCSV.
008200     05  VDM-C-TIPO            PIC X(01).
008300     05  VDM-C-OPERACAO        PIC X(01).
008400*        1 = INCLUIR  2 = ALTERAR  3 = EXCLUIR
008500     05  VDM-C-VENDA-ID        PIC 9(09).
008600     05  VDM-C-CLIENTE-ID      PIC 9(09).
008700     05  VDM-C-VENDEDOR-ID     PIC 9(09).
008800     05  VDM-C-RESTAURA        PIC X(01).
008900*        S = RESTAURA ESTOQUE NA EXCLUSAO  N = NAO RESTAURA
009000     05  VDM-C-QTD-ITENS       PIC 9(02).
009100     05  FILLER                PIC X(11).
009200 01  VDM-ITEM REDEFINES REG-VDMCSV.
009300*    REGISTRO-DETALHE DA TRANSACAO (TIPO 2) - UM ITEM DA VENDA
009400     05  VDM-I-TIPO            PIC X(01).
009500     05  VDM-I-PRODUTO-ID      PIC 9(09).
009600     05  VDM-I-QUANTIDADE      PIC 9(09).
009700     05  FILLER                PIC X(24).
009800 WORKING-STORAGE SECTION.
009900 01  FS-STAT                   PIC 9(02) VALUE ZEROS.
010000 77  WS-FIM-VDMCSV             PIC X(01) VALUE 'N'.
010100 77  WS-VDM-ABORTA             PIC X(01) VALUE 'N'.
010200 77  WS-JOB-ABORTOU            PIC X(01) VALUE 'N'.
010300 77  WS-EOF-VENDAS             PIC X(01) VALUE 'N'.
010400 77  WS-ITEM-CT                PIC 9(02) COMP VALUE ZERO.
010500 77  WS-ITEM-IDX               PIC 9(02) COMP VALUE ZERO.
010600 77  WS-VDM-PROX-ID            PIC 9(09) COMP VALUE ZERO.
010700 01  WS-MSGERRO                PIC X(40) VALUE SPACES.
010800 01  WS-ERRO-ROTULO            PIC X(10) VALUE SPACES.
010900 01  WS-ERRO-CHAVE             PIC 9(09) VALUE ZERO.
011000 01  WS-VDM-I-PRODUTO-ID       PIC 9(09) VALUE ZERO.
011100 01  WS-VDM-I-QUANTIDADE       PIC 9(09) VALUE ZERO.
011200 01  WS-VI-SUBTOTAL            PIC S9(8)V99 VALUE ZERO.
011300 01  WS-VA-ID                  PIC 9(09) VALUE ZERO.
011400 01  WS-ITEM-CHAVE.
011500     05  WS-ITEM-VENDA-ID      PIC 9(09).
011600     05  WS-ITEM-PRODUTO-ID    PIC 9(09).
011700 01  WS-ITEM-CHAVE-X REDEFINES WS-ITEM-CHAVE
011800                               PIC X(18).
011900 01  WS-VA-VALOR-TOTAL         PIC S9(8)V99 VALUE ZERO.
012000 01  WS-ITEM-TAB.
012100     05  WS-ITEM-LINHA OCCURS 10 TIMES
012200                           INDEXED BY WS-ITEM-IX.
012300         10  WS-IT-PRODUTO-ID  PIC 9(09).
012400         10  WS-IT-QUANTIDADE  PIC 9(09).
012500         10  WS-IT-PRECO       PIC S9(8)V99.
012600 PROCEDURE DIVISION.
012700*-----------------------------------------------------------------
012800     PERFORM INICIO THRU INICIO-EXIT.
012900     STOP RUN.
013000*-----------------------------------------------------------------
013100* INICIO .........: CICLO PRINCIPAL - LE O ARQUIVO DE TRANSACOES
013200*                    E DESPACHA CADA VENDA PARA A ROTINA CERTA.
013300*-----------------------------------------------------------------
013400 INICIO.
013500     PERFORM ABRIR-ARQUIVOS.
013600     PERFORM PROCESSA THRU SEGUE-01
013700         UNTIL WS-FIM-VDMCSV = 'S'.
013800     PERFORM FINALIZA.
013900 INICIO-EXIT.
014000     EXIT.
014100*-----------------------------------------------------------------
014200* PROCESSA ......: LE O PROXIMO REGISTRO DO ARQUIVO DE TRANSACAO.
014300*                   O REGISTRO PODE SER UM CABECALHO (TIPO 1) OU
014400*                   UM ITEM (TIPO 2), CONFORME O PASSO ANTERIOR.
014500*-----------------------------------------------------------------
014600 PROCESSA.
014700     READ VDMCSV
014800         AT END MOVE 'S' TO WS-FIM-VDMCSV.
014900*-----------------------------------------------------------------
015000* SEGUE-01 .......: DESPACHA O REGISTRO-CABECALHO RECEM-LIDO PARA
015100*                   A ROTINA DE INCLUSAO, ALTERACAO OU EXCLUSAO,
015200*                   CONFORME O CODIGO DE OPERACAO DA TRANSACAO.
015300*-----------------------------------------------------------------
015400 SEGUE-01.
015500     IF WS-FIM-VDMCSV = 'N'
015600         IF VDM-C-OPERACAO = '1'
015700             PERFORM INCLUI THRU INCLUI-EXIT.
015800     IF WS-FIM-VDMCSV = 'N'
015900         IF VDM-C-OPERACAO = '2'
016000             PERFORM ALTERA THRU ALTERA-EXIT.
016100     IF WS-FIM-VDMCSV = 'N'
016200         IF VDM-C-OPERACAO = '3'
016300             PERFORM EXCLUI THRU EXCLUI-EXIT.
016400*-----------------------------------------------------------------
016500* ABRIR-ARQUIVOS .: ABRE OS ARQUIVOS MESTRES E O DE TRANSACOES.
016600*                   SE O ARQUIVO AINDA NAO EXISTE (FS-STAT 30),
016700*                   CRIA-O VAZIO E REABRE NO MODO CERTO.
016800* 05/08/2003 JLC - CH-0391
016900*-----------------------------------------------------------------
017000 ABRIR-ARQUIVOS.
017100     OPEN INPUT CLIENTES.
017200     IF FS-STAT = 30
017300         OPEN OUTPUT CLIENTES
017400         CLOSE CLIENTES
017500         OPEN INPUT CLIENTES.
017600     OPEN INPUT VENDEDOR.
017700     IF FS-STAT = 30
017800         OPEN OUTPUT VENDEDOR
017900         CLOSE VENDEDOR
018000         OPEN INPUT VENDEDOR.
018100     OPEN I-O PRODUTOS.
018200     IF FS-STAT = 30
018300         OPEN OUTPUT PRODUTOS
018400         CLOSE PRODUTOS
018500         OPEN I-O PRODUTOS.
018600     OPEN I-O VENDAS.
018700     IF FS-STAT = 30
018800         OPEN OUTPUT VENDAS
018900         CLOSE VENDAS
019000         OPEN I-O VENDAS.
019100     OPEN I-O VENDAITM.
019200     IF FS-STAT = 30
019300         OPEN OUTPUT VENDAITM
019400         CLOSE VENDAITM
019500         OPEN I-O VENDAITM.
019600     OPEN INPUT VDMCSV.
019700*-----------------------------------------------------------------
019800* FINALIZA .......: FECHA OS ARQUIVOS E AVISA O JOB (VCSVD00) SE
019900*                    ALGUMA TRANSACAO FOI REJEITADA, PARA QUE O
020000*                    PASSO DE LISTAGEM NAO RODE EM CIMA DE UM
020100*                    ARQUIVO DE VENDAS QUE FICOU INCOMPLETO.
020200* 22/06/2008 MVR - CH-0442
020300*-----------------------------------------------------------------
020400 FINALIZA.
020500     CLOSE CLIENTES VENDEDOR PRODUTOS VENDAS VENDAITM VDMCSV.
020600     IF WS-JOB-ABORTOU = 'S'
020700         MOVE 8 TO RETURN-CODE
020800     ELSE
020900         MOVE ZERO TO RETURN-CODE.
021000*-----------------------------------------------------------------
021100* INCLUI .........: INCLUSAO DE VENDA NOVA (FLUXO 1 E 2 DO
021200*                    MANUAL) - GERA O CODIGO, BAIXA O ESTOQUE DE
021300*                    CADA ITEM E SO GRAVA O CABECALHO E OS ITENS
021400*                    SE TODOS OS ITENS FOREM PROCESSADOS COM
021500*                    SUCESSO.
021600*-----------------------------------------------------------------
021700 INCLUI.
021800     MOVE 'N' TO WS-VDM-ABORTA.
021900     MOVE SPACES TO WS-ERRO-ROTULO.
022000     MOVE ZERO TO WS-ERRO-CHAVE.
022100     MOVE ZERO TO WS-ITEM-IDX WS-VA-VALOR-TOTAL.
022200     PERFORM INCLUI-VALIDA-ITENS.
022300     IF WS-VDM-ABORTA = 'N'
022400         PERFORM INCLUI-CLIENTE.
022500     IF WS-VDM-ABORTA = 'N'
022600         PERFORM INCLUI-VENDEDOR.
022700     IF WS-VDM-ABORTA = 'N'
022800         PERFORM INCLUI-GERA-ID THRU INCLUI-GERA-ID-EXIT.
022900     IF WS-VDM-ABORTA = 'N'
023000         PERFORM INCLUI-ITENS THRU INCLUI-ITENS-EXIT.
023100     IF WS-VDM-ABORTA = 'N'
023200         PERFORM INCLUI-GRAVAR THRU INCLUI-GRAVAR-EXIT.
023300 INCLUI-EXIT.
023400     EXIT.
023500*-----------------------------------------------------------------
023600* INCLUI-VALIDA-ITENS: REJEITA A VENDA SE A TRANSACAO NAO TROUXE
023700*                   NENHUM ITEM - NAO HA VENDA SEM PRODUTO.
023800*-----------------------------------------------------------------
023900 INCLUI-VALIDA-ITENS.
024000     IF VDM-C-QTD-ITENS = ZERO
024100         MOVE 'S' TO WS-VDM-ABORTA
024200         MOVE 'VENDA SEM ITENS - REJEITADA' TO WS-MSGERRO
024300         PERFORM GRAVA-ERRO.
024400*-----------------------------------------------------------------
024500* INCLUI-CLIENTE .: CONFERE SE O CLIENTE DA VENDA EXISTE NO
024600*                   CADASTRO. SE NAO EXISTIR, A TRANSACAO E
024700*                   REJEITADA.
024800*-----------------------------------------------------------------
024900 INCLUI-CLIENTE.
025000     MOVE VDM-C-CLIENTE-ID TO CL-ID.
025100     READ CLIENTES.
025200     IF FS-STAT NOT = 00
025300         MOVE 'S' TO WS-VDM-ABORTA
025400         MOVE 'CLIENTE' TO WS-ERRO-ROTULO
025500         MOVE VDM-C-CLIENTE-ID TO WS-ERRO-CHAVE
025600         MOVE 'CLIENTE NAO CADASTRADO' TO WS-MSGERRO
025700         PERFORM GRAVA-ERRO.
025800*-----------------------------------------------------------------
025900* INCLUI-VENDEDOR : CONFERE SE O VENDEDOR DA VENDA EXISTE NO
026000*                   CADASTRO. SE NAO EXISTIR, A TRANSACAO E
026100*                   REJEITADA.
026200*-----------------------------------------------------------------
026300 INCLUI-VENDEDOR.
026400     MOVE VDM-C-VENDEDOR-ID TO VD-ID.
026500     READ VENDEDOR.
026600     IF FS-STAT NOT = 00
026700         MOVE 'S' TO WS-VDM-ABORTA
026800         MOVE 'VENDEDOR' TO WS-ERRO-ROTULO
026900         MOVE VDM-C-VENDEDOR-ID TO WS-ERRO-CHAVE
027000         MOVE 'VENDEDOR NAO CADASTRADO' TO WS-MSGERRO
027100         PERFORM GRAVA-ERRO.
027200*-----------------------------------------------------------------
027300* INCLUI-GERA-ID .: OBTEM O PROXIMO CODIGO DE VENDA LENDO O
027400*                    ARQUIVO ATE O FIM E SOMANDO 1 AO MAIOR
027500*                    CODIGO ENCONTRADO.
027600* 19/01/1991 JLC - CH-0177
027700*-----------------------------------------------------------------
027800 INCLUI-GERA-ID.
027900     MOVE ZERO TO WS-VDM-PROX-ID.
028000     MOVE 'N' TO WS-EOF-VENDAS.
028100     MOVE ZERO TO VA-ID.
028200     START VENDAS KEY IS NOT LESS THAN VA-ID.
028300     IF FS-STAT NOT = 00
028400         MOVE 'S' TO WS-EOF-VENDAS.
028500     PERFORM INCLUI-GERA-ID-LE
028600         UNTIL WS-EOF-VENDAS = 'S'.
028700     ADD 1 TO WS-VDM-PROX-ID.
028800     MOVE WS-VDM-PROX-ID TO WS-VA-ID.
028900 INCLUI-GERA-ID-EXIT.
029000     EXIT.
029100*-----------------------------------------------------------------
029200* INCLUI-GERA-ID-LE: CORPO DO LACO - LE UM REGISTRO DE VENDAS E
029300*                   GUARDA O CODIGO LIDO COMO CANDIDATO A MAIOR
029400*                   CODIGO ENCONTRADO ATE AGORA.
029500*-----------------------------------------------------------------
029600 INCLUI-GERA-ID-LE.
029700     READ VENDAS NEXT RECORD
029800         AT END MOVE 'S' TO WS-EOF-VENDAS.
029900     IF WS-EOF-VENDAS = 'N'
030000         MOVE VA-ID TO WS-VDM-PROX-ID.
030100*-----------------------------------------------------------------
030200* INCLUI-ITENS ...: LE OS REGISTROS-DETALHE DA TRANSACAO E
030300*                    PROCESSA CADA ITEM PELA ROTINA COMPARTILHADA
030400*                    ITEM-PROCESSA.
030500*-----------------------------------------------------------------
030600 INCLUI-ITENS.
030700     MOVE 1 TO WS-ITEM-CT.
030800     PERFORM INCLUI-ITENS-UM
030900         UNTIL WS-ITEM-CT > VDM-C-QTD-ITENS
031000            OR WS-VDM-ABORTA = 'S'.
031100 INCLUI-ITENS-EXIT.
031200     EXIT.
031300*-----------------------------------------------------------------
031400* INCLUI-ITENS-UM : LE UM REGISTRO-DETALHE DA TRANSACAO E MANDA
031500*                   PROCESSAR O ITEM. SE O ARQUIVO TERMINAR ANTES
031600*                   DA QUANTIDADE DE ITENS PROMETIDA NO
031700*                   CABECALHO, A VENDA E REJEITADA.
031800*-----------------------------------------------------------------
031900 INCLUI-ITENS-UM.
032000     READ VDMCSV
032100         AT END
032200             MOVE 'S' TO WS-VDM-ABORTA
032300             MOVE 'ARQUIVO DE TRANSACAO INCOMPLETO' TO WS-MSGERRO
032400             PERFORM GRAVA-ERRO.
032500     IF WS-VDM-ABORTA = 'N'
032600         MOVE VDM-I-PRODUTO-ID TO WS-VDM-I-PRODUTO-ID
032700         MOVE VDM-I-QUANTIDADE TO WS-VDM-I-QUANTIDADE
032800         PERFORM ITEM-PROCESSA THRU ITEM-PROCESSA-EXIT
032900         ADD 1 TO WS-ITEM-CT.
033000*-----------------------------------------------------------------
033100* INCLUI-GRAVAR ..: GRAVA O CABECALHO DA VENDA E OS SEUS ITENS,
033200*                    SOMENTE DEPOIS DE TODOS OS ITENS TEREM SIDO
033300*                    PROCESSADOS COM SUCESSO.
033400*-----------------------------------------------------------------
033500 INCLUI-GRAVAR.
033600     MOVE WS-VA-ID          TO VA-ID.
033700     MOVE VDM-C-CLIENTE-ID  TO VA-CLIENTE-ID.
033800     MOVE VDM-C-VENDEDOR-ID TO VA-VENDEDOR-ID.
033900     MOVE WS-VA-VALOR-TOTAL TO VA-VALOR-TOTAL.
034000     MOVE SPACES            TO VA-FILLER.
034100     WRITE REG-VENDAS.
034200     PERFORM INCLUI-GRAVAR-ITEM
034300         VARYING WS-ITEM-IX FROM 1 BY 1
034400         UNTIL WS-ITEM-IX > WS-ITEM-IDX.
034500 INCLUI-GRAVAR-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800* INCLUI-GRAVAR-ITEM: GRAVA UMA LINHA DA TABELA DE ITENS EM
034900*                   MEMORIA NO ARQUIVO VENDAITM.
035000*-----------------------------------------------------------------
035100 INCLUI-GRAVAR-ITEM.
035200     MOVE WS-VA-ID                        TO VI-VENDA-ID.
035300     MOVE WS-IT-PRODUTO-ID (WS-ITEM-IX)    TO VI-PRODUTO-ID.
035400     MOVE WS-IT-QUANTIDADE (WS-ITEM-IX)    TO VI-QUANTIDADE.
035500     MOVE WS-IT-PRECO (WS-ITEM-IX)         TO VI-PRECO-UNITARIO.
035600     MOVE SPACES                           TO VI-FILLER.
035700     WRITE REG-VENDAITM.
035800*-----------------------------------------------------------------
035900* ITEM-PROCESSA ..: ROTINA COMPARTILHADA PELA INCLUSAO E PELA
036000*                    ALTERACAO DE VENDA. CONFERE O PRODUTO E O
036100*                    ESTOQUE, CALCULA O SUBTOTAL, BAIXA O ESTOQUE
036200*                    E GUARDA O ITEM NA TABELA DE MEMORIA.
036300* 02/09/1989 FARM - CH-0140
036400*-----------------------------------------------------------------
036500 ITEM-PROCESSA.
036600     PERFORM ITEM-PROCESSA-PRODUTO.
036700     IF WS-VDM-ABORTA = 'N'
036800         PERFORM ITEM-PROCESSA-VERIFICA.
036900     IF WS-VDM-ABORTA = 'N'
037000         PERFORM ITEM-PROCESSA-SUBTOTAL
037100         PERFORM ITEM-PROCESSA-BAIXA
037200         PERFORM ITEM-PROCESSA-GUARDA.
037300 ITEM-PROCESSA-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600* ITEM-PROCESSA-PRODUTO: CONFERE SE O PRODUTO DO ITEM EXISTE NO
037700*                   CADASTRO. SE NAO EXISTIR, A VENDA E
037800*                   REJEITADA.
037900*-----------------------------------------------------------------
038000 ITEM-PROCESSA-PRODUTO.
038100     MOVE WS-VDM-I-PRODUTO-ID TO PR-ID.
038200     READ PRODUTOS.
038300     IF FS-STAT NOT = 00
038400         MOVE 'S' TO WS-VDM-ABORTA
038500         MOVE 'PRODUTO' TO WS-ERRO-ROTULO
038600         MOVE WS-VDM-I-PRODUTO-ID TO WS-ERRO-CHAVE
038700         MOVE 'PRODUTO NAO CADASTRADO' TO WS-MSGERRO
038800         PERFORM GRAVA-ERRO.
038900*-----------------------------------------------------------------
039000* ITEM-PROCESSA-VERIFICA: CONFERE SE HA ESTOQUE SUFICIENTE DO
039100*                   PRODUTO PARA ATENDER A QUANTIDADE PEDIDA.
039200*-----------------------------------------------------------------
039300 ITEM-PROCESSA-VERIFICA.
039400     IF PR-QTD-ESTOQUE < WS-VDM-I-QUANTIDADE
039500         MOVE 'S' TO WS-VDM-ABORTA
039600         MOVE 'ESTOQUE INSUFICIENTE PARA O PRODUTO' TO WS-MSGERRO
039700         PERFORM GRAVA-ERRO.
039800*-----------------------------------------------------------------
039900* ITEM-PROCESSA-SUBTOTAL: CALCULA O SUBTOTAL DO ITEM (PRECO DO
040000*                   CADASTRO VEZES A QUANTIDADE) E SOMA NO VALOR
040100*                   TOTAL DA VENDA. O SUBTOTAL NAO E GRAVADO EM
040200*                   DISCO - E REFEITO TODA VEZ QUE FOR PRECISO.
040300*-----------------------------------------------------------------
040400 ITEM-PROCESSA-SUBTOTAL.
040500     COMPUTE WS-VI-SUBTOTAL ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
040600         = PR-PRECO * WS-VDM-I-QUANTIDADE.
040700     ADD WS-VI-SUBTOTAL TO WS-VA-VALOR-TOTAL.
040800*-----------------------------------------------------------------
040900* ITEM-PROCESSA-BAIXA: BAIXA NO ESTOQUE DO PRODUTO A QUANTIDADE
041000*                   VENDIDA NESTE ITEM.
041100*-----------------------------------------------------------------
041200 ITEM-PROCESSA-BAIXA.
041300     SUBTRACT WS-VDM-I-QUANTIDADE FROM PR-QTD-ESTOQUE.
041400     REWRITE REG-PRODUTOS.
041500*-----------------------------------------------------------------
041600* ITEM-PROCESSA-GUARDA: GUARDA O ITEM JA PROCESSADO NA TABELA EM
041700*                   MEMORIA, PARA SO GRAVAR EM DISCO DEPOIS QUE
041800*                   TODOS OS ITENS DA VENDA TIVEREM PASSADO.
041900*-----------------------------------------------------------------
042000 ITEM-PROCESSA-GUARDA.
042100     ADD 1 TO WS-ITEM-IDX.
042200     SET WS-ITEM-IX TO WS-ITEM-IDX.
042300     MOVE WS-VDM-I-PRODUTO-ID TO WS-IT-PRODUTO-ID (WS-ITEM-IX).
042400     MOVE WS-VDM-I-QUANTIDADE TO WS-IT-QUANTIDADE (WS-ITEM-IX).
042500     MOVE PR-PRECO            TO WS-IT-PRECO (WS-ITEM-IX).
042600*-----------------------------------------------------------------
042700* ALTERA .........: ALTERACAO DE VENDA (FLUXO 8 DO MANUAL) - A
042800*                    REPOSICAO DE ESTOQUE DOS ITENS ANTIGOS E
042900*                    FEITA ANTES DA CONFERENCIA DOS ITENS NOVOS,
043000*                    DE PROPOSITO, PORQUE E ASSIM QUE A ROTINA DE
043100*                    ORIGEM SEMPRE FUNCIONOU.
043200* 30/07/1992 FARM - CH-0203
043300*-----------------------------------------------------------------
043400 ALTERA.
043500     MOVE 'N' TO WS-VDM-ABORTA.
043600     MOVE SPACES TO WS-ERRO-ROTULO.
043700     MOVE ZERO TO WS-ERRO-CHAVE.
043800     MOVE ZERO TO WS-ITEM-IDX WS-VA-VALOR-TOTAL.
043900     PERFORM ALTERA-VALIDA-ITENS.
044000     IF WS-VDM-ABORTA = 'N'
044100         PERFORM ALTERA-CODIGO.
044200     IF WS-VDM-ABORTA = 'N'
044300         PERFORM ALTERA-CLIENTE.
044400     IF WS-VDM-ABORTA = 'N'
044500         PERFORM ALTERA-VENDEDOR.
044600     IF WS-VDM-ABORTA = 'N'
044700         PERFORM ALTERA-REVERTE-ESTOQUE THRU
044800                 ALTERA-REVERTE-ESTOQUE-EXIT.
044900     IF WS-VDM-ABORTA = 'N'
045000         PERFORM ALTERA-LIMPA-ITENS THRU ALTERA-LIMPA-ITENS-EXIT.
045100     IF WS-VDM-ABORTA = 'N'
045200         PERFORM ALTERA-ITENS-NOVOS THRU
045300                 ALTERA-ITENS-NOVOS-EXIT.
045400     IF WS-VDM-ABORTA = 'N'
045500         PERFORM ALTERA-GRAVAR THRU ALTERA-GRAVAR-EXIT.
045600 ALTERA-EXIT.
045700     EXIT.
045800*-----------------------------------------------------------------
045900* ALTERA-VALIDA-ITENS: REJEITA A ALTERACAO SE A TRANSACAO NAO
046000*                   TROUXE NENHUM ITEM NOVO.
046100*-----------------------------------------------------------------
046200 ALTERA-VALIDA-ITENS.
046300     IF VDM-C-QTD-ITENS = ZERO
046400         MOVE 'S' TO WS-VDM-ABORTA
046500         MOVE 'VENDA SEM ITENS - REJEITADA' TO WS-MSGERRO
046600         PERFORM GRAVA-ERRO.
046700*-----------------------------------------------------------------
046800* ALTERA-CODIGO ..: LOCALIZA A VENDA A SER ALTERADA PELO CODIGO
046900*                   INFORMADO NA TRANSACAO. SE NAO ENCONTRAR, A
047000*                   TRANSACAO E REJEITADA.
047100*-----------------------------------------------------------------
047200 ALTERA-CODIGO.
047300     MOVE VDM-C-VENDA-ID TO VA-ID.
047400     READ VENDAS.
047500     IF FS-STAT NOT = 00
047600         MOVE 'S' TO WS-VDM-ABORTA
047700         MOVE 'VENDA' TO WS-ERRO-ROTULO
047800         MOVE VDM-C-VENDA-ID TO WS-ERRO-CHAVE
047900         MOVE 'VENDA NAO ENCONTRADA' TO WS-MSGERRO
048000         PERFORM GRAVA-ERRO
048100     ELSE
048200         MOVE VA-ID TO WS-VA-ID.
048300*-----------------------------------------------------------------
048400* ALTERA-CLIENTE .: CONFERE SE O CLIENTE INFORMADO NA TRANSACAO
048500*                   DE ALTERACAO EXISTE NO CADASTRO.
048600*-----------------------------------------------------------------
048700 ALTERA-CLIENTE.
048800     MOVE VDM-C-CLIENTE-ID TO CL-ID.
048900     READ CLIENTES.
049000     IF FS-STAT NOT = 00
049100         MOVE 'S' TO WS-VDM-ABORTA
049200         MOVE 'CLIENTE' TO WS-ERRO-ROTULO
049300         MOVE VDM-C-CLIENTE-ID TO WS-ERRO-CHAVE
049400         MOVE 'CLIENTE NAO CADASTRADO' TO WS-MSGERRO
049500         PERFORM GRAVA-ERRO.
049600*-----------------------------------------------------------------
049700* ALTERA-VENDEDOR : CONFERE SE O VENDEDOR INFORMADO NA TRANSACAO
049800*                   DE ALTERACAO EXISTE NO CADASTRO.
049900*-----------------------------------------------------------------
050000 ALTERA-VENDEDOR.
050100     MOVE VDM-C-VENDEDOR-ID TO VD-ID.
050200     READ VENDEDOR.
050300     IF FS-STAT NOT = 00
050400         MOVE 'S' TO WS-VDM-ABORTA
050500         MOVE 'VENDEDOR' TO WS-ERRO-ROTULO
050600         MOVE VDM-C-VENDEDOR-ID TO WS-ERRO-CHAVE
050700         MOVE 'VENDEDOR NAO CADASTRADO' TO WS-MSGERRO
050800         PERFORM GRAVA-ERRO.
050900*-----------------------------------------------------------------
051000* ALTERA-REVERTE-ESTOQUE .: DEVOLVE AO ESTOQUE A QUANTIDADE DE
051100*                   CADA ITEM ANTIGO DA VENDA, SEM CONDICAO -
051200*                   ISTO OCORRE ANTES DA VALIDACAO DOS ITENS
051300*                   NOVOS, MESMO QUE A ALTERACAO VENHA A SER
051400*                   REJEITADA MAIS ADIANTE.
051500*-----------------------------------------------------------------
051600 ALTERA-REVERTE-ESTOQUE.
051700     MOVE WS-VA-ID TO VI-VENDA-ID.
051800     MOVE 'N' TO WS-EOF-VENDAS.
051900     START VENDAITM KEY IS NOT LESS THAN VI-VENDA-ID.
052000     IF FS-STAT NOT = 00
052100         MOVE 'S' TO WS-EOF-VENDAS.
052200     PERFORM ALTERA-REVERTE-ESTOQUE-LE
052300         UNTIL WS-EOF-VENDAS = 'S'.
052400 ALTERA-REVERTE-ESTOQUE-EXIT.
052500     EXIT.
052600*-----------------------------------------------------------------
052700* ALTERA-REVERTE-ESTOQUE-LE: CORPO DO LACO - DEVOLVE AO ESTOQUE A
052800*                   QUANTIDADE DE UM ITEM ANTIGO DA VENDA.
052900*-----------------------------------------------------------------
053000 ALTERA-REVERTE-ESTOQUE-LE.
053100     READ VENDAITM NEXT RECORD
053200         AT END MOVE 'S' TO WS-EOF-VENDAS.
053300     IF WS-EOF-VENDAS = 'N'
053400         IF VI-VENDA-ID NOT = WS-VA-ID
053500             MOVE 'S' TO WS-EOF-VENDAS
053600         ELSE
053700             MOVE VI-PRODUTO-ID TO PR-ID
053800             READ PRODUTOS
053900             ADD VI-QUANTIDADE TO PR-QTD-ESTOQUE
054000             REWRITE REG-PRODUTOS.
054100*-----------------------------------------------------------------
054200* ALTERA-LIMPA-ITENS .: APAGA OS ITENS ANTIGOS DA VENDA, JA QUE
054300*                   A LISTA COMPLETA SERA REESCRITA A PARTIR DOS
054400*                   ITENS INFORMADOS NA TRANSACAO DE ALTERACAO.
054500*-----------------------------------------------------------------
054600 ALTERA-LIMPA-ITENS.
054700     MOVE WS-VA-ID TO VI-VENDA-ID.
054800     MOVE 'N' TO WS-EOF-VENDAS.
054900     START VENDAITM KEY IS NOT LESS THAN VI-VENDA-ID.
055000     IF FS-STAT NOT = 00
055100         MOVE 'S' TO WS-EOF-VENDAS.
055200     PERFORM ALTERA-LIMPA-ITENS-LE
055300         UNTIL WS-EOF-VENDAS = 'S'.
055400 ALTERA-LIMPA-ITENS-EXIT.
055500     EXIT.
055600*-----------------------------------------------------------------
055700* ALTERA-LIMPA-ITENS-LE: CORPO DO LACO - APAGA UM ITEM ANTIGO DA
055800*                   VENDA NO ARQUIVO VENDAITM.
055900*-----------------------------------------------------------------
056000 ALTERA-LIMPA-ITENS-LE.
056100     READ VENDAITM NEXT RECORD
056200         AT END MOVE 'S' TO WS-EOF-VENDAS.
056300     IF WS-EOF-VENDAS = 'N'
056400         IF VI-VENDA-ID NOT = WS-VA-ID
056500             MOVE 'S' TO WS-EOF-VENDAS
056600         ELSE
056700             DELETE VENDAITM RECORD.
056800*-----------------------------------------------------------------
056900* ALTERA-ITENS-NOVOS .: LE OS ITENS NOVOS DA TRANSACAO E OS
057000*                   PROCESSA PELA MESMA ROTINA ITEM-PROCESSA
057100*                   USADA NA INCLUSAO DE VENDA.
057200*-----------------------------------------------------------------
057300 ALTERA-ITENS-NOVOS.
057400     MOVE 1 TO WS-ITEM-CT.
057500     PERFORM ALTERA-ITENS-NOVOS-UM
057600         UNTIL WS-ITEM-CT > VDM-C-QTD-ITENS
057700            OR WS-VDM-ABORTA = 'S'.
057800 ALTERA-ITENS-NOVOS-EXIT.
057900     EXIT.
058000*-----------------------------------------------------------------
058100* ALTERA-ITENS-NOVOS-UM: LE UM ITEM NOVO DA TRANSACAO E MANDA
058200*                   PROCESSAR PELA ROTINA ITEM-PROCESSA.
058300*-----------------------------------------------------------------
058400 ALTERA-ITENS-NOVOS-UM.
058500     READ VDMCSV
058600         AT END
058700             MOVE 'S' TO WS-VDM-ABORTA
058800             MOVE 'ARQUIVO DE TRANSACAO INCOMPLETO' TO WS-MSGERRO
058900             PERFORM GRAVA-ERRO.
059000     IF WS-VDM-ABORTA = 'N'
059100         MOVE VDM-I-PRODUTO-ID TO WS-VDM-I-PRODUTO-ID
059200         MOVE VDM-I-QUANTIDADE TO WS-VDM-I-QUANTIDADE
059300         PERFORM ITEM-PROCESSA THRU ITEM-PROCESSA-EXIT
059400         ADD 1 TO WS-ITEM-CT.
059500*-----------------------------------------------------------------
059600* ALTERA-GRAVAR ..: REGRAVA O CABECALHO DA VENDA JA ALTERADO E
059700*                   GRAVA OS ITENS NOVOS GUARDADOS EM MEMORIA.
059800*-----------------------------------------------------------------
059900 ALTERA-GRAVAR.
060000     MOVE VDM-C-CLIENTE-ID  TO VA-CLIENTE-ID.
060100     MOVE VDM-C-VENDEDOR-ID TO VA-VENDEDOR-ID.
060200     MOVE WS-VA-VALOR-TOTAL TO VA-VALOR-TOTAL.
060300     REWRITE REG-VENDAS.
060400     PERFORM ALTERA-GRAVAR-ITEM
060500         VARYING WS-ITEM-IX FROM 1 BY 1
060600         UNTIL WS-ITEM-IX > WS-ITEM-IDX.
060700 ALTERA-GRAVAR-EXIT.
060800     EXIT.
060900*-----------------------------------------------------------------
061000* ALTERA-GRAVAR-ITEM: GRAVA UMA LINHA DA TABELA DE ITENS NOVOS
061100*                   EM MEMORIA NO ARQUIVO VENDAITM.
061200*-----------------------------------------------------------------
061300 ALTERA-GRAVAR-ITEM.
061400     MOVE WS-VA-ID                        TO VI-VENDA-ID.
061500     MOVE WS-IT-PRODUTO-ID (WS-ITEM-IX)    TO VI-PRODUTO-ID.
061600     MOVE WS-IT-QUANTIDADE (WS-ITEM-IX)    TO VI-QUANTIDADE.
061700     MOVE WS-IT-PRECO (WS-ITEM-IX)         TO VI-PRECO-UNITARIO.
061800     MOVE SPACES                           TO VI-FILLER.
061900     WRITE REG-VENDAITM.
062000*-----------------------------------------------------------------
062100* EXCLUI .........: EXCLUSAO DE VENDA (FLUXO 9 DO MANUAL) - SE A
062200*                    TRANSACAO PEDIR, REPOE O ESTOQUE DE CADA
062300*                    ITEM ANTES DE APAGAR O CABECALHO E OS ITENS.
062400* 11/05/1994 MVR - CH-0241
062500*-----------------------------------------------------------------
062600 EXCLUI.
062700     MOVE 'N' TO WS-VDM-ABORTA.
062800     MOVE SPACES TO WS-ERRO-ROTULO.
062900     MOVE ZERO TO WS-ERRO-CHAVE.
063000     PERFORM EXCLUI-CODIGO.
063100     IF WS-VDM-ABORTA = 'N'
063200         IF VDM-C-RESTAURA = 'S'
063300             PERFORM EXCLUI-RESTAURA-ESTOQUE THRU
063400                     EXCLUI-RESTAURA-ESTOQUE-EXIT.
063500     IF WS-VDM-ABORTA = 'N'
063600         PERFORM EXCLUI-CASCATA THRU EXCLUI-CASCATA-EXIT.
063700 EXCLUI-EXIT.
063800     EXIT.
063900*-----------------------------------------------------------------
064000* EXCLUI-CODIGO ..: LOCALIZA A VENDA A SER EXCLUIDA PELO CODIGO
064100*                   INFORMADO NA TRANSACAO. SE NAO ENCONTRAR, A
064200*                   TRANSACAO E REJEITADA.
064300*-----------------------------------------------------------------
064400 EXCLUI-CODIGO.
064500     MOVE VDM-C-VENDA-ID TO VA-ID.
064600     READ VENDAS.
064700     IF FS-STAT NOT = 00
064800         MOVE 'S' TO WS-VDM-ABORTA
064900         MOVE 'VENDA' TO WS-ERRO-ROTULO
065000         MOVE VDM-C-VENDA-ID TO WS-ERRO-CHAVE
065100         MOVE 'VENDA NAO ENCONTRADA' TO WS-MSGERRO
065200         PERFORM GRAVA-ERRO
065300     ELSE
065400         MOVE VA-ID TO WS-VA-ID.
065500*-----------------------------------------------------------------
065600* EXCLUI-RESTAURA-ESTOQUE: PERCORRE OS ITENS DA VENDA A EXCLUIR
065700*                   E DEVOLVE AO ESTOQUE A QUANTIDADE DE CADA UM
065800*                   - SO OCORRE QUANDO A TRANSACAO PEDE A
065900*                   RESTAURACAO DO ESTOQUE.
066000* 11/05/1994 MVR - CH-0241
066100*-----------------------------------------------------------------
066200 EXCLUI-RESTAURA-ESTOQUE.
066300     MOVE WS-VA-ID TO VI-VENDA-ID.
066400     MOVE 'N' TO WS-EOF-VENDAS.
066500     START VENDAITM KEY IS NOT LESS THAN VI-VENDA-ID.
066600     IF FS-STAT NOT = 00
066700         MOVE 'S' TO WS-EOF-VENDAS.
066800     PERFORM EXCLUI-RESTAURA-ESTOQUE-LE
066900         UNTIL WS-EOF-VENDAS = 'S'.
067000 EXCLUI-RESTAURA-ESTOQUE-EXIT.
067100     EXIT.
067200*-----------------------------------------------------------------
067300* EXCLUI-RESTAURA-ESTOQUE-LE: CORPO DO LACO - DEVOLVE AO ESTOQUE
067400*                   A QUANTIDADE DE UM ITEM DA VENDA.
067500*-----------------------------------------------------------------
067600 EXCLUI-RESTAURA-ESTOQUE-LE.
067700     READ VENDAITM NEXT RECORD
067800         AT END MOVE 'S' TO WS-EOF-VENDAS.
067900     IF WS-EOF-VENDAS = 'N'
068000         IF VI-VENDA-ID NOT = WS-VA-ID
068100             MOVE 'S' TO WS-EOF-VENDAS
068200         ELSE
068300             MOVE VI-PRODUTO-ID TO PR-ID
068400             READ PRODUTOS
068500             ADD VI-QUANTIDADE TO PR-QTD-ESTOQUE
068600             REWRITE REG-PRODUTOS.
068700*-----------------------------------------------------------------
068800* EXCLUI-CASCATA .: APAGA TODOS OS ITENS DA VENDA E, NO FINAL, O
068900*                   PROPRIO CABECALHO - A VENDA SO DEIXA DE
069000*                   EXISTIR DEPOIS QUE TODOS OS ITENS TIVEREM
069100*                   SIDO APAGADOS.
069200*-----------------------------------------------------------------
069300 EXCLUI-CASCATA.
069400     MOVE WS-VA-ID TO VI-VENDA-ID.
069500     MOVE 'N' TO WS-EOF-VENDAS.
069600     START VENDAITM KEY IS NOT LESS THAN VI-VENDA-ID.
069700     IF FS-STAT NOT = 00
069800         MOVE 'S' TO WS-EOF-VENDAS.
069900     PERFORM EXCLUI-CASCATA-LE
070000         UNTIL WS-EOF-VENDAS = 'S'.
070100     MOVE WS-VA-ID TO VA-ID.
070200     DELETE VENDAS RECORD.
070300 EXCLUI-CASCATA-EXIT.
070400     EXIT.
070500*-----------------------------------------------------------------
070600* EXCLUI-CASCATA-LE: CORPO DO LACO - APAGA UM ITEM DA VENDA DO
070700*                   ARQUIVO VENDAITM.
070800*-----------------------------------------------------------------
070900 EXCLUI-CASCATA-LE.
071000     READ VENDAITM NEXT RECORD
071100         AT END MOVE 'S' TO WS-EOF-VENDAS.
071200     IF WS-EOF-VENDAS = 'N'
071300         IF VI-VENDA-ID NOT = WS-VA-ID
071400             MOVE 'S' TO WS-EOF-VENDAS
071500         ELSE
071600             DELETE VENDAITM RECORD.
071700*-----------------------------------------------------------------
071800* GRAVA-ERRO .....: REGISTRA NO CONSOLE A REJEICAO DE UMA
071900*                    TRANSACAO, PARA CONFERENCIA POSTERIOR. TRAZ
072000*                    JUNTO A CHAVE REJEITADA (CLIENTE, VENDEDOR,
072100*                    PRODUTO OU VENDA), NAO SO O CODIGO DA VENDA
072200*                    EM PROCESSAMENTO. MARCA O JOB COMO ABORTADO,
072300*                    PARA O VCSVD00 DECIDIR SE RODA O PASSO 2.
072400* 17/11/2001 MVR - CH-0362
072500* 09/03/2007 JLC - CH-0427 PASSOU A MOSTRAR A CHAVE REJEITADA.
072600* 22/06/2008 MVR - CH-0442 PASSOU A MARCAR WS-JOB-ABORTOU.
072700*-----------------------------------------------------------------
072800 GRAVA-ERRO.
072900     DISPLAY 'VCSVD01 *** ' WS-MSGERRO
073000             ' - ' WS-ERRO-ROTULO ' ' WS-ERRO-CHAVE
073100             ' - VENDA ' VDM-C-VENDA-ID.
073200     MOVE 'S' TO WS-JOB-ABORTOU.
