000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VCSVD00.
000300 AUTHOR.       F.A.ROLIM DE MOURA.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 28/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - DEPARTAMENTO DE VENDAS.
000800*-----------------------------------------------------------------
000900* SISTEMA.....: VCSVD - CONTROLE DE VENDAS
001000* ANALISTA....: F.A.ROLIM DE MOURA
001100* LINGUAGEM...: COBOL
001200* PROGRAMADOR.: F.A.ROLIM DE MOURA
001300* DATA........: 28/02/1988
001400* OBJETIVO....: PROGRAMA DISPARADOR DO JOB DE VENDAS - CHAMA, NA
001500*               SEQUENCIA DO JOB, O PROGRAMA DE MANUTENCAO
001600*               (VCSVD01) E O PROGRAMA DE CONSULTA/LISTAGEM
001700*               (VCSVD02), SEM INTERVENCAO DE OPERADOR.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* 28/02/1988 FARM  CH-0110  VERSAO INICIAL - SUBSTITUI O MENU
002200*                           INTERATIVO PELA CHAMADA DIRETA DOS
002300*                           DOIS PASSOS DO JOB DE VENDAS.
002400* 03/04/1991 JLC   CH-0171  INCLUIDA MENSAGEM DE INICIO E FIM DE
002500*                           JOB NO CONSOLE PARA CONFERENCIA DO
002600*                           OPERADOR.
002700* 19/07/1996 MVR   CH-0281  PASSOU A TESTAR O RETURN-CODE DE
002800*                           VCSVD01 ANTES DE CHAMAR VCSVD02 -
002900*                           NAO EXECUTA A LISTAGEM SE A
003000*                           MANUTENCAO ABORTOU.
003100* 24/09/1998 RPS   CH-0322  REVISAO MILENIO - NENHUM CAMPO DE
003200*                           DATA NESTE PROGRAMA, SEM IMPACTO.
003300* 11/02/1999 RPS   CH-0331  TESTE DE VIRADA DE SECULO DO JOB
003400*                           COMPLETO - OK.
003500* 17/05/2006 JLC   CH-0420  AJUSTADA A MENSAGEM FINAL DE CONSOLE
003600*                           PARA INFORMAR A QUANTIDADE DE PASSOS
003700*                           EXECUTADOS.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 77  WS-PASSOS-OK              PIC 9(01) COMP VALUE ZERO.
004500 01  WS-RC-VCSVD01             PIC S9(04) COMP VALUE ZERO.
004600 01  WS-RC-VCSVD02             PIC S9(04) COMP VALUE ZERO.
004700 01  WS-RC-GERAL.
004800     05  WS-RC-GERAL-1         PIC 9(04).
004900     05  WS-RC-GERAL-2         PIC 9(04).
005000 01  WS-RC-GERAL-X REDEFINES WS-RC-GERAL
005100                               PIC X(08).
005200 01  WS-NOME-PASSO.
005300     05  WS-NOME-PASSO-1       PIC X(08) VALUE 'VCSVD01'.
005400     05  WS-NOME-PASSO-2       PIC X(08) VALUE 'VCSVD02'.
005500 01  WS-NOME-PASSO-X REDEFINES WS-NOME-PASSO
005600                               PIC X(16).
005700 01  WS-MSG-JOB                PIC X(60) VALUE SPACES.
005800 01  WS-MSG-JOB-RE REDEFINES WS-MSG-JOB.
005900     05  WS-MSG-JOB-CAR        PIC X(01) OCCURS 60 TIMES.
006000 PROCEDURE DIVISION.
006100*-----------------------------------------------------------------
006200     PERFORM INICIO THRU INICIO-EXIT.
006300     STOP RUN.
006400*-----------------------------------------------------------------
006500* INICIO .........: PASSOS DO JOB DE VENDAS, UM APOS O OUTRO, SEM
006600*                    TELA - A MANUTENCAO (VCSVD01) RODA PRIMEIRO
006700*                    E A LISTAGEM (VCSVD02) SO RODA SE O PASSO
006800*                    ANTERIOR NAO TIVER ABORTADO.
006900* 28/02/1988 FARM - CH-0110
007000*-----------------------------------------------------------------
007100 INICIO.
007200     MOVE 'INICIO DO JOB DE VENDAS - VCSVD00' TO WS-MSG-JOB.
007300     DISPLAY WS-MSG-JOB.
007400     PERFORM PASSO-01 THRU PASSO-01-EXIT.
007500     IF WS-RC-VCSVD01 < 8
007600         PERFORM PASSO-02 THRU PASSO-02-EXIT.
007700     PERFORM FIM-JOB THRU FIM-JOB-EXIT.
007800 INICIO-EXIT.
007900     EXIT.
008000*-----------------------------------------------------------------
008100* PASSO-01 .......: MANUTENCAO DE VENDAS (INCLUSAO, ALTERACAO E
008200*                    EXCLUSAO) - LE O ARQUIVO VDMCSV.
008300*-----------------------------------------------------------------
008400 PASSO-01.
008500     MOVE 'PASSO 1 - MANUTENCAO DE VENDAS (VCSVD01)' TO
008600         WS-MSG-JOB.
008700     DISPLAY WS-MSG-JOB.
008800     CALL 'VCSVD01'.
008900     MOVE RETURN-CODE TO WS-RC-VCSVD01.
009000     IF WS-RC-VCSVD01 < 8
009100         ADD 1 TO WS-PASSOS-OK.
009200 PASSO-01-EXIT.
009300     EXIT.
009400*-----------------------------------------------------------------
009500* PASSO-02 .......: CONSULTA/LISTAGEM DE VENDAS - LE O ARQUIVO
009600*                    VDRCSV E IMPRIME NO LISTAG.
009700*-----------------------------------------------------------------
009800 PASSO-02.
009900     MOVE 'PASSO 2 - LISTAGEM DE VENDAS (VCSVD02)' TO
010000         WS-MSG-JOB.
010100     DISPLAY WS-MSG-JOB.
010200     CALL 'VCSVD02'.
010300     MOVE RETURN-CODE TO WS-RC-VCSVD02.
010400     IF WS-RC-VCSVD02 < 8
010500         ADD 1 TO WS-PASSOS-OK.
010600 PASSO-02-EXIT.
010700     EXIT.
010800*-----------------------------------------------------------------
010900* FIM-JOB ........: MENSAGEM FINAL DE CONSOLE COM A QUANTIDADE DE
011000*                    PASSOS CONCLUIDOS COM SUCESSO.
011100* 17/05/2006 JLC - CH-0420
011200*-----------------------------------------------------------------
011300 FIM-JOB.
011400     MOVE 'FIM DO JOB DE VENDAS - VCSVD00 - PASSOS OK: ' TO
011500         WS-MSG-JOB.
011600     DISPLAY WS-MSG-JOB WS-PASSOS-OK.
011700 FIM-JOB-EXIT.
011800     EXIT.
