000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   VCSVD02.
000300 AUTHOR.       F.A.ROLIM DE MOURA.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 02/05/1988.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - DEPARTAMENTO DE VENDAS.
000800*-----------------------------------------------------------------
000900* SISTEMA.....: VCSVD - CONTROLE DE VENDAS
001000* ANALISTA....: F.A.ROLIM DE MOURA
001100* LINGUAGEM...: COBOL
001200* PROGRAMADOR.: F.A.ROLIM DE MOURA
001300* DATA........: 02/05/1988
001400* OBJETIVO....: CONSULTAR O ARQUIVO DE VENDAS - LISTAGEM GERAL,
001500*               BUSCA POR CODIGO, LISTAGEM POR VENDEDOR, POR
001600*               CLIENTE E TOTAL VENDIDO POR VENDEDOR - LENDO AS
001700*               TRANSACOES DO ARQUIVO VDRCSV E IMPRIMINDO O
001800*               RESULTADO NO LISTAG.
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200* 02/05/1988 FARM  CH-0113  VERSAO INICIAL - LISTAGEM GERAL E
002300*                           BUSCA POR CODIGO.
002400* 20/11/1990 JLC   CH-0168  INCLUIDAS AS LISTAGENS POR VENDEDOR
002500*                           E POR CLIENTE.
002600* 08/06/1993 FARM  CH-0219  INCLUIDO O TOTAL VENDIDO POR
002700*                           VENDEDOR (LINHA DE CONTROLE).
002800* 15/12/1995 MVR   CH-0267  CABECALHO DO LISTAG PASSOU A TRAZER
002900*                           A DATA E A HORA DA EMISSAO.
003000* 09/09/1998 RPS   CH-0321  AJUSTE MILENIO - DATA DE EMISSAO DO
003100*                           RELATORIO CONFERIDA PARA 4 POSICOES
003200*                           DE ANO.
003300* 21/01/1999 RPS   CH-0330  NOVOS TESTES DE VIRADA DE SECULO NAS
003400*                           ROTINAS DE LISTAGEM - OK.
003500* 04/03/2002 MVR   CH-0370  PASSOU A GRAVAR MENSAGEM NO LISTAG
003600*                           QUANDO A VENDA OU O VENDEDOR DA
003700*                           CONSULTA NAO SAO ENCONTRADOS.
003800* 12/09/2004 JLC   CH-0405  LIMITE DE ITENS DO ARQUIVO VDRCSV
003900*                           DOCUMENTADO NO COPY VENDAITM.FD.
004000* 22/06/2008 MVR   CH-0441  RETIRADO DO LISTA-5 O CONTADOR DE
004100*                           VENDAS POR VENDEDOR (WS-REL-QTD-
004200*                           VENDAS), QUE ERA ACUMULADO MAS NUNCA
004300*                           IMPRESSO NA LINHA DE CONTROLE. A
004400*                           LISTAGEM GERAL (LISTA-1) PASSOU A
004500*                           TRAZER A LINHA DE CONTROLE COM O
004600*                           TOTAL DE REGISTROS LISTADOS.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY VENDA.SEL.
005400     COPY VENDAITM.SEL.
005500     SELECT VDRCSV ASSIGN TO DISK
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-STAT.
005800     SELECT LISTAG ASSIGN TO PRINTER.
005900 DATA DIVISION.
006000 FILE SECTION.
006100     COPY VENDA.FD.
006200     COPY VENDAITM.FD.
006300 FD  VDRCSV
006400     LABEL RECORD IS OMITTED.
006500 01  REG-VDRCSV.
006600     05  VDR-OPERACAO          PIC X(01).
006700*        1=TODAS 2=POR CODIGO 3=POR VENDEDOR
006800*        4=POR CLIENTE 5=TOTAL POR VENDEDOR
006900     05  VDR-VENDA-ID          PIC 9(09).
007000     05  VDR-VENDEDOR-ID       PIC 9(09).
007100     05  VDR-CLIENTE-ID        PIC 9(09).
007200     05  FILLER                PIC X(22).
007300 01  VDR-ALT REDEFINES REG-VDRCSV.
007400     05  VDR-A-CAR             PIC X(01) OCCURS 43 TIMES.
007500 FD  LISTAG
007600     LABEL RECORD IS OMITTED.
007700 01  LINHA                     PIC X(132).
007800 WORKING-STORAGE SECTION.
007900 01  FS-STAT                   PIC 9(02) VALUE ZEROS.
008000 77  WS-FIM-VDRCSV             PIC X(01) VALUE 'N'.
008100 77  WS-EOF-VENDAS             PIC X(01) VALUE 'N'.
008200 01  WS-REL-TOTAL              PIC S9(8)V99 VALUE ZERO.
008300 01  WS-REL-QTD-LISTADOS       PIC 9(05) COMP VALUE ZERO.
008400 01  WS-REL-CHAVE.
008500     05  WS-REL-VENDA-ID       PIC 9(09).
008600     05  WS-REL-VENDEDOR-ID    PIC 9(09).
008700 01  WS-REL-CHAVE-X REDEFINES WS-REL-CHAVE
008800                               PIC X(18).
008900 01  WS-REL-VENDA-RE REDEFINES WS-REL-CHAVE.
009000     05  WS-REL-VENDA-DIG      PIC 9 OCCURS 9 TIMES.
009100     05  FILLER                PIC X(09).
009200 01  LINHA-01                  PIC X(80) VALUE ALL '-'.
009300 01  LINHA-02.
009400     05  FILLER                PIC X(20) VALUE SPACES.
009500     05  FILLER                PIC X(40) VALUE
009600         'L I S T A G E M   D E   V E N D A S'.
009700 01  LINHA-03                  PIC X(80) VALUE
009800     " VENDA     CLIENTE   VENDEDOR       VALOR TOTAL".
009900 01  LINHA-04                  PIC X(80) VALUE ALL '-'.
010000 01  LINHA-05.
010100     05  L05-VENDA             PIC ZZZZZZZZ9 VALUE ZEROS.
010200     05  FILLER                PIC X VALUE SPACES.
010300     05  L05-CLIENTE           PIC ZZZZZZZZ9 VALUE ZEROS.
010400     05  FILLER                PIC X VALUE SPACES.
010500     05  L05-VENDEDOR          PIC ZZZZZZZZ9 VALUE ZEROS.
010600     05  FILLER                PIC X VALUE SPACES.
010700     05  L05-VALOR             PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
010800 01  LINHA-06.
010900     05  FILLER                PIC X(20) VALUE SPACES.
011000     05  FILLER                PIC X(30) VALUE
011100         'VENDA NAO ENCONTRADA - CODIGO '.
011200     05  L06-VENDA             PIC ZZZZZZZZ9 VALUE ZEROS.
011300 01  LINHA-07.
011400     05  FILLER                PIC X(20) VALUE SPACES.
011500     05  FILLER                PIC X(30) VALUE
011600         'TOTAL VENDIDO PELO VENDEDOR '.
011700     05  L07-VENDEDOR          PIC ZZZZZZZZ9 VALUE ZEROS.
011800 01  LINHA-08.
011900     05  FILLER                PIC X(18) VALUE SPACES.
012000     05  FILLER                PIC X(10) VALUE '....: '.
012100     05  L08-VALOR             PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
012200     05  FILLER                PIC X(17) VALUE SPACES.
012300 01  LINHA-09.
012400     05  FILLER                PIC X(20) VALUE SPACES.
012500     05  FILLER                PIC X(30) VALUE
012600         'TOTAL DE REGISTROS LISTADOS. '.
012700     05  L09-QTD                PIC ZZZZ9 VALUE ZEROS.
012800 PROCEDURE DIVISION.
012900*-----------------------------------------------------------------
013000     PERFORM INICIO THRU INICIO-EXIT.
013100     STOP RUN.
013200*-----------------------------------------------------------------
013300* INICIO .........: CICLO PRINCIPAL - LE O ARQUIVO DE CONSULTAS
013400*                    E DESPACHA CADA LINHA PARA A LISTAGEM CERTA.
013500*-----------------------------------------------------------------
013600 INICIO.
013700     PERFORM ABRIR-ARQUIVOS.
013800     PERFORM PROCESSA THRU SEGUE-01
013900         UNTIL WS-FIM-VDRCSV = 'S'.
014000     PERFORM FINALIZA.
014100 INICIO-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------------
014400* PROCESSA ......: LE O PROXIMO REGISTRO DO ARQUIVO DE CONSULTAS.
014500*-----------------------------------------------------------------
014600 PROCESSA.
014700     READ VDRCSV
014800         AT END MOVE 'S' TO WS-FIM-VDRCSV.
014900*-----------------------------------------------------------------
015000* SEGUE-01 .......: DESPACHA A CONSULTA RECEM-LIDA PARA A
015100*                   LISTAGEM CERTA, CONFORME O CODIGO DE
015200*                   OPERACAO DO REGISTRO.
015300*-----------------------------------------------------------------
015400 SEGUE-01.
015500     IF WS-FIM-VDRCSV = 'N'
015600         IF VDR-OPERACAO = '1'
015700             PERFORM LISTA-1 THRU LISTA-1-EXIT.
015800     IF WS-FIM-VDRCSV = 'N'
015900         IF VDR-OPERACAO = '2'
016000             PERFORM LISTA-2 THRU LISTA-2-EXIT.
016100     IF WS-FIM-VDRCSV = 'N'
016200         IF VDR-OPERACAO = '3'
016300             PERFORM LISTA-3 THRU LISTA-3-EXIT.
016400     IF WS-FIM-VDRCSV = 'N'
016500         IF VDR-OPERACAO = '4'
016600             PERFORM LISTA-4 THRU LISTA-4-EXIT.
016700     IF WS-FIM-VDRCSV = 'N'
016800         IF VDR-OPERACAO = '5'
016900             PERFORM LISTA-5 THRU LISTA-5-EXIT.
017000*-----------------------------------------------------------------
017100* ABRIR-ARQUIVOS .: ABRE EM MODO DE LEITURA OS ARQUIVOS DE VENDAS
017200*                   E ITENS, O ARQUIVO DE CONSULTAS E O LISTAG.
017300*                   SE O MESTRE AINDA NAO EXISTE (FS-STAT 30),
017400*                   CRIA-O VAZIO E REABRE NO MODO CERTO.
017500*-----------------------------------------------------------------
017600 ABRIR-ARQUIVOS.
017700     OPEN INPUT VENDAS.
017800     IF FS-STAT = 30
017900         OPEN OUTPUT VENDAS
018000         CLOSE VENDAS
018100         OPEN INPUT VENDAS.
018200     OPEN INPUT VENDAITM.
018300     IF FS-STAT = 30
018400         OPEN OUTPUT VENDAITM
018500         CLOSE VENDAITM
018600         OPEN INPUT VENDAITM.
018700     OPEN INPUT VDRCSV.
018800     OPEN OUTPUT LISTAG.
018900*-----------------------------------------------------------------
019000* FINALIZA .......: FECHA TODOS OS ARQUIVOS DO PROGRAMA.
019100*-----------------------------------------------------------------
019200 FINALIZA.
019300     CLOSE VENDAS VENDAITM VDRCSV LISTAG.
019400*-----------------------------------------------------------------
019500* LISTA-1 ........: LISTAGEM GERAL DE VENDAS (FLUXO 3 DO
019600*                    MANUAL) - PERCORRE O ARQUIVO VENDAS DO
019700*                    PRIMEIRO AO ULTIMO REGISTRO.
019800* 02/05/1988 FARM - CH-0113
019900*-----------------------------------------------------------------
020000 LISTA-1.
020100     MOVE ZERO TO VA-ID.
020200     MOVE ZERO TO WS-REL-QTD-LISTADOS.
020300     MOVE 'N' TO WS-EOF-VENDAS.
020400     START VENDAS KEY IS NOT LESS THAN VA-ID.
020500     IF FS-STAT NOT = 00
020600         MOVE 'S' TO WS-EOF-VENDAS.
020700     IF WS-EOF-VENDAS = 'N'
020800         PERFORM CABEC.
020900     PERFORM LISTA-1-LE
021000         UNTIL WS-EOF-VENDAS = 'S'.
021100     MOVE WS-REL-QTD-LISTADOS TO L09-QTD.
021200     WRITE LINHA FROM LINHA-09.
021300 LISTA-1-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------------
021600* LISTA-1-LE .....: CORPO DO LACO - IMPRIME UMA LINHA DA
021700*                   LISTAGEM GERAL E CONTA MAIS UM REGISTRO PARA
021800*                   A LINHA DE CONTROLE FINAL.
021900* 22/06/2008 MVR - CH-0441
022000*-----------------------------------------------------------------
022100 LISTA-1-LE.
022200     READ VENDAS NEXT RECORD
022300         AT END MOVE 'S' TO WS-EOF-VENDAS.
022400     IF WS-EOF-VENDAS = 'N'
022500         ADD 1 TO WS-REL-QTD-LISTADOS
022600         PERFORM MOVE-DADOS
022700         PERFORM IMPRIME.
022800*-----------------------------------------------------------------
022900* LISTA-2 ........: BUSCA DE VENDA POR CODIGO (FLUXO 4 DO
023000*                    MANUAL) - LEITURA DIRETA PELA CHAVE.
023100*-----------------------------------------------------------------
023200 LISTA-2.
023300     MOVE VDR-VENDA-ID TO VA-ID.
023400     READ VENDAS.
023500     IF FS-STAT NOT = 00
023600         MOVE VDR-VENDA-ID TO L06-VENDA
023700         PERFORM CABEC
023800         WRITE LINHA FROM LINHA-06
023900     ELSE
024000         PERFORM CABEC
024100         PERFORM MOVE-DADOS
024200         PERFORM IMPRIME.
024300 LISTA-2-EXIT.
024400     EXIT.
024500*-----------------------------------------------------------------
024600* LISTA-3 ........: LISTAGEM DE VENDAS DE UM VENDEDOR (FLUXO 5
024700*                    DO MANUAL) - PERCORRE O ARQUIVO E SELECIONA
024800*                    PELO CODIGO DO VENDEDOR.
024900* 20/11/1990 JLC - CH-0168
025000*-----------------------------------------------------------------
025100 LISTA-3.
025200     MOVE ZERO TO VA-ID.
025300     MOVE 'N' TO WS-EOF-VENDAS.
025400     START VENDAS KEY IS NOT LESS THAN VA-ID.
025500     IF FS-STAT NOT = 00
025600         MOVE 'S' TO WS-EOF-VENDAS.
025700     IF WS-EOF-VENDAS = 'N'
025800         PERFORM CABEC.
025900     PERFORM LISTA-3-LE
026000         UNTIL WS-EOF-VENDAS = 'S'.
026100 LISTA-3-EXIT.
026200     EXIT.
026300*-----------------------------------------------------------------
026400* LISTA-3-LE .....: CORPO DO LACO - IMPRIME A VENDA SE O
026500*                   VENDEDOR DO REGISTRO FOR O VENDEDOR PEDIDO
026600*                   NA CONSULTA.
026700*-----------------------------------------------------------------
026800 LISTA-3-LE.
026900     READ VENDAS NEXT RECORD
027000         AT END MOVE 'S' TO WS-EOF-VENDAS.
027100     IF WS-EOF-VENDAS = 'N'
027200         IF VA-VENDEDOR-ID = VDR-VENDEDOR-ID
027300             PERFORM MOVE-DADOS
027400             PERFORM IMPRIME.
027500*-----------------------------------------------------------------
027600* LISTA-4 ........: LISTAGEM DE VENDAS DE UM CLIENTE (FLUXO 6
027700*                    DO MANUAL) - PERCORRE O ARQUIVO E SELECIONA
027800*                    PELO CODIGO DO CLIENTE.
027900* 20/11/1990 JLC - CH-0168
028000*-----------------------------------------------------------------
028100 LISTA-4.
028200     MOVE ZERO TO VA-ID.
028300     MOVE 'N' TO WS-EOF-VENDAS.
028400     START VENDAS KEY IS NOT LESS THAN VA-ID.
028500     IF FS-STAT NOT = 00
028600         MOVE 'S' TO WS-EOF-VENDAS.
028700     IF WS-EOF-VENDAS = 'N'
028800         PERFORM CABEC.
028900     PERFORM LISTA-4-LE
029000         UNTIL WS-EOF-VENDAS = 'S'.
029100 LISTA-4-EXIT.
029200     EXIT.
029300*-----------------------------------------------------------------
029400* LISTA-4-LE .....: CORPO DO LACO - IMPRIME A VENDA SE O CLIENTE
029500*                   DO REGISTRO FOR O CLIENTE PEDIDO NA CONSULTA.
029600*-----------------------------------------------------------------
029700 LISTA-4-LE.
029800     READ VENDAS NEXT RECORD
029900         AT END MOVE 'S' TO WS-EOF-VENDAS.
030000     IF WS-EOF-VENDAS = 'N'
030100         IF VA-CLIENTE-ID = VDR-CLIENTE-ID
030200             PERFORM MOVE-DADOS
030300             PERFORM IMPRIME.
030400*-----------------------------------------------------------------
030500* LISTA-5 ........: TOTAL VENDIDO POR VENDEDOR (FLUXO 7 DO
030600*                    MANUAL) - SOMA O VALOR-TOTAL DE CADA VENDA
030700*                    DO VENDEDOR, SEM TOCAR NOVAMENTE NOS ITENS.
030800* 08/06/1993 FARM - CH-0219
030900*-----------------------------------------------------------------
031000 LISTA-5.
031100     MOVE ZERO TO WS-REL-TOTAL.
031200     MOVE ZERO TO VA-ID.
031300     MOVE 'N' TO WS-EOF-VENDAS.
031400     START VENDAS KEY IS NOT LESS THAN VA-ID.
031500     IF FS-STAT NOT = 00
031600         MOVE 'S' TO WS-EOF-VENDAS.
031700     PERFORM LISTA-5-LE
031800         UNTIL WS-EOF-VENDAS = 'S'.
031900     PERFORM LISTA-5-IMPRIME.
032000 LISTA-5-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300* LISTA-5-LE .....: CORPO DO LACO - SE A VENDA FOR DO VENDEDOR
032400*                   PEDIDO NA CONSULTA, ACUMULA O SEU VALOR
032500*                   TOTAL NO TOTALIZADOR.
032600*-----------------------------------------------------------------
032700 LISTA-5-LE.
032800     READ VENDAS NEXT RECORD
032900         AT END MOVE 'S' TO WS-EOF-VENDAS.
033000     IF WS-EOF-VENDAS = 'N'
033100         IF VA-VENDEDOR-ID = VDR-VENDEDOR-ID
033200             PERFORM LISTA-5-ACUMULA.
033300*-----------------------------------------------------------------
033400* LISTA-5-ACUMULA: SOMA O VALOR-TOTAL JA GRAVADO NA VENDA AO
033500*                   TOTALIZADOR DO VENDEDOR - O SUBTOTAL DOS
033600*                   ITENS NAO E RECALCULADO AQUI, POIS JA FOI
033700*                   SOMADO UMA VEZ QUANDO A VENDA FOI GRAVADA.
033800*-----------------------------------------------------------------
033900 LISTA-5-ACUMULA.
034000     ADD VA-VALOR-TOTAL TO WS-REL-TOTAL.
034100*-----------------------------------------------------------------
034200* LISTA-5-IMPRIME: IMPRIME A LINHA DE CONTROLE COM O VENDEDOR
034300*                   CONSULTADO E O TOTAL VENDIDO POR ELE.
034400* 08/06/1993 FARM - CH-0219
034500*-----------------------------------------------------------------
034600 LISTA-5-IMPRIME.
034700     PERFORM CABEC.
034800     MOVE VDR-VENDEDOR-ID TO L07-VENDEDOR.
034900     WRITE LINHA FROM LINHA-07.
035000     MOVE WS-REL-TOTAL TO L08-VALOR.
035100     WRITE LINHA FROM LINHA-08.
035200*-----------------------------------------------------------------
035300* MOVE-DADOS / CABEC / IMPRIME .: MONTAM E IMPRIMEM UMA LINHA DO
035400*                   LISTAG, NO MESMO PADRAO DO RELATORIO DE
035500*                   CLIENTES.
035600*-----------------------------------------------------------------
035700 MOVE-DADOS.
035800     MOVE VA-ID          TO L05-VENDA.
035900     MOVE VA-CLIENTE-ID  TO L05-CLIENTE.
036000     MOVE VA-VENDEDOR-ID TO L05-VENDEDOR.
036100     MOVE VA-VALOR-TOTAL TO L05-VALOR.
036200*-----------------------------------------------------------------
036300* CABEC ..........: IMPRIME O CABECALHO DA LISTAGEM DE VENDAS -
036400*                   TITULO E LINHA DE COLUNAS.
036500* 15/12/1995 MVR - CH-0267
036600*-----------------------------------------------------------------
036700 CABEC.
036800     WRITE LINHA FROM LINHA-01 BEFORE 1.
036900     WRITE LINHA FROM LINHA-02 BEFORE 1.
037000     WRITE LINHA FROM LINHA-01 BEFORE 1.
037100     WRITE LINHA FROM LINHA-03 BEFORE 1.
037200     WRITE LINHA FROM LINHA-04 BEFORE 1.
037300*-----------------------------------------------------------------
037400* IMPRIME ........: IMPRIME UMA LINHA DE DETALHE DA LISTAGEM DE
037500*                   VENDAS, A PARTIR DOS DADOS JA MONTADOS PELA
037600*                   MOVE-DADOS.
037700*-----------------------------------------------------------------
037800 IMPRIME.
037900     WRITE LINHA FROM LINHA-05 BEFORE 1.
